000100****************************************************************
000200*                                                              *
000300*   TBLELG -- DINING ROOM TABLE ELIGIBILITY CHECK              *
000400*                                                              *
000500*   PURPOSE  : FOR EACH TABLE ON THE STATUS EXTRACT, DECIDE    *
000600*            : WHETHER IT CAN SEAT THE PARTY SIZE GIVEN ON     *
000700*            : THE SAME RECORD, AND PRINT A REASON WHEN IT     *
000800*            : CANNOT.                                         *
000900*   TECTONICS: COBC                                            *
001000*                                                              *
001100****************************************************************
001200 IDENTIFICATION DIVISION.
001300****************************************************************
001400 PROGRAM-ID.     TBLELG.
001500 AUTHOR.         J. FEALY.
001600 INSTALLATION.   DATA PROCESSING - FOOD SERVICE SYSTEMS.
001700 DATE-WRITTEN.   07-02-89.
001800 DATE-COMPILED.
001900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002000****************************************************************
002100*    CHANGE LOG
002200*    ----------
002300*    07-02-89  J.FEALY       ORIGINAL PROGRAM.  REPLACES          TBLELG  
002400*                            HOST SEATING THE CHART BY EYE AT
002500*                            THE DOOR.
002600*    05-19-93  J.FEALY       ADDED REASON CODE ON THE DETAIL      TBLELG  
002700*                            LINE SO HOSTS CAN SEE WHY A
002800*                            TABLE IS TURNED DOWN, NOT JUST
002900*                            THAT IT IS.
003000*    11-05-98  T.VANCE       Y2K REVIEW - NO DATE FIELDS ON       TBLELG  
003100*                            ANY RECORD THIS PROGRAM
003200*                            TOUCHES, NO CHANGE REQUIRED.
003300*                            LOGGED PER AUDIT.
003400*    02-09-04  T.VANCE       ADDED RUN FOOTER COUNTS              TBLELG  
003500*                            (ELIGIBLE VS NOT) PER REQ FROM
003600*                            FLOOR MGR.
003700*    08-14-09  P.NWACHUKWU   NOT-AVAILABLE NOW WINS OVER          TBLELG  
003800*                            CAPACITY-TOO-SMALL WHEN A TABLE
003900*                            FAILS BOTH TESTS - HOSTS WERE
004000*                            CONFUSED SEEING A CAPACITY
004100*                            REASON ON A TABLE THAT WAS ALSO
004200*                            OCCUPIED.  CR-6233.
004300*    02-11-14  P.NWACHUKWU   WS-TABLES-CHECKED, WS-TABLES-       TBLELG
004400*                            ELIGIBLE AND WS-TABLES-NOT-
004500*                            ELIGIBLE MOVED FROM COMP-3 TO
004600*                            BINARY PER AUDITOR NOTE, NO
004700*                            FRACTIONAL CONTENT ON ANY OF
004800*                            THEM.  ADDED WS-ABEND-SW TO
004900*                            FLAG AN ERROR RUN, SAME CHANGE.
005000****************************************************************
005100*
005200 ENVIRONMENT DIVISION.
005300****************************************************************
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100     SELECT TABLE-STATUS-CHECK ASSIGN TO TBLCHK
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS WS-TBLCHK-STATUS.
006400*
006500     SELECT TABLE-ELIGIBLE-RPT ASSIGN TO TBLRPT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS  IS WS-RPT-STATUS.
006800*
006900****************************************************************
007000 DATA DIVISION.
007100****************************************************************
007200 FILE SECTION.
007300*
007400 FD  TABLE-STATUS-CHECK
007500     LABEL RECORD IS STANDARD
007600     RECORD CONTAINS 21 CHARACTERS
007700     RECORDING MODE IS F.
007800     COPY TBLCHK.
007900*
008000 FD  TABLE-ELIGIBLE-RPT
008100     LABEL RECORD IS OMITTED
008200     RECORD CONTAINS 64 CHARACTERS
008300     RECORDING MODE IS F.
008400 01  ETR-PRINT-RECORD            PIC X(64).
008500*
008600****************************************************************
008700 WORKING-STORAGE SECTION.
008800****************************************************************
008900*
009000 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
009100*
009200 01  WS-FILE-STATUSES.
009300     05  WS-TBLCHK-STATUS        PIC X(02) VALUE SPACES.
009400     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
009500     05  FILLER                  PIC X(02).
009600*
009700 01  WS-SWITCHES.
009800     05  WS-TBLCHK-EOF-SW        PIC X(01) VALUE 'N'.
009900         88  WS-TBLCHK-EOF             VALUE 'Y'.
010000     05  FILLER                  PIC X(01).
010100*
010200 01  WS-ERR-FIELDS.
010300     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.
010400     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.
010500     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.
010600     05  FILLER                  PIC X(05).
010700*
010800*----------------------------------------------------------------
010900*   RUN COUNTERS.
011000*----------------------------------------------------------------
011100 01  WS-RUN-COUNTERS.
011200     05  WS-TABLES-CHECKED       PIC 9(05) BINARY
011300                                  VALUE ZERO.
011400     05  WS-TABLES-ELIGIBLE      PIC 9(05) BINARY
011500                                  VALUE ZERO.
011600     05  WS-TABLES-NOT-ELIGIBLE  PIC 9(05) BINARY
011700                                  VALUE ZERO.
011800     05  FILLER                  PIC X(05).
011900*
012000*----------------------------------------------------------------
012100*   A WORKING COPY OF THE INPUT RECORD, BUILT BY 200-READ-
012200*   TABLE-CHECK SO THE REST OF THE PROGRAM NEVER TOUCHES THE
012300*   FD RECORD DIRECTLY.  THE KEY-VIEW REDEFINES LETS US
012400*   PRINT THE TABLE NUMBER AND THE REST OF THE RECORD AS TWO
012500*   SEPARATE MOVES WHEN BUILDING THE DETAIL LINE.
012600*----------------------------------------------------------------
012700 01  TC-WORK-RECORD.
012800     05  TC-WK-TABLE-NUMBER      PIC X(10).
012900     05  TC-WK-CAPACITY          PIC 9(03).
013000     05  TC-WK-STATUS-CODE       PIC X(01).
013100         88  TC-WK-AVAILABLE           VALUE 'A'.
013200         88  TC-WK-OCCUPIED            VALUE 'O'.
013300         88  TC-WK-RESERVED            VALUE 'R'.
013400         88  TC-WK-CLEANING            VALUE 'C'.
013500         88  TC-WK-OUT-OF-SERVICE      VALUE 'X'.
013600     05  TC-WK-PARTY-SIZE        PIC 9(03).
013700     05  FILLER                  PIC X(04).
013800 01  TC-WORK-KEY-VIEW REDEFINES TC-WORK-RECORD.
013900     05  TC-WK-KEY               PIC X(10).
014000     05  FILLER                  PIC X(11).
014100*
014200*----------------------------------------------------------------
014300*   ELIGIBILITY RESULT FOR THE CURRENT RECORD.
014400*----------------------------------------------------------------
014500 01  WS-ELIGIBILITY-RESULT.
014600     05  WS-ELIGIBLE-SW          PIC X(01) VALUE 'N'.
014700         88  WS-TABLE-ELIGIBLE         VALUE 'Y'.
014800     05  WS-REASON-CODE          PIC X(18) VALUE SPACES.
014900     05  FILLER                  PIC X(05).
015000*
015100*----------------------------------------------------------------
015200*   REPORT PRINT LINES - EACH IS 64 BYTES WIDE.
015300*----------------------------------------------------------------
015400 01  ELG-HEADING-1.
015500     05  FILLER PIC X(10) VALUE 'TABLE'.
015600     05  FILLER PIC X(01) VALUE SPACE.
015700     05  FILLER PIC X(03) VALUE 'CAP'.
015800     05  FILLER PIC X(01) VALUE SPACE.
015900     05  FILLER PIC X(07) VALUE 'STATUS'.
016000     05  FILLER PIC X(02) VALUE SPACES.
016100     05  FILLER PIC X(05) VALUE 'PARTY'.
016200     05  FILLER PIC X(02) VALUE SPACES.
016300     05  FILLER PIC X(14) VALUE 'RESULT'.
016400     05  FILLER PIC X(01) VALUE SPACE.
016500     05  FILLER PIC X(18) VALUE 'REASON'.
016600*
016700 01  ELG-HEADING-2.
016800     05  FILLER PIC X(10) VALUE ALL '-'.
016900     05  FILLER PIC X(01) VALUE SPACE.
017000     05  FILLER PIC X(03) VALUE ALL '-'.
017100     05  FILLER PIC X(01) VALUE SPACE.
017200     05  FILLER PIC X(07) VALUE ALL '-'.
017300     05  FILLER PIC X(02) VALUE SPACES.
017400     05  FILLER PIC X(05) VALUE ALL '-'.
017500     05  FILLER PIC X(02) VALUE SPACES.
017600     05  FILLER PIC X(14) VALUE ALL '-'.
017700     05  FILLER PIC X(01) VALUE SPACE.
017800     05  FILLER PIC X(18) VALUE ALL '-'.
017900*
018000 01  ELG-DETAIL-LINE.
018100     05  ED-TABLE-NUMBER         PIC X(10).
018200     05  FILLER                  PIC X(01) VALUE SPACE.
018300     05  ED-CAPACITY             PIC ZZ9.
018400     05  FILLER                  PIC X(01) VALUE SPACE.
018500     05  ED-STATUS-CODE          PIC X(07).
018600     05  FILLER                  PIC X(02) VALUE SPACES.
018700     05  ED-PARTY-SIZE           PIC ZZ9.
018800     05  FILLER                  PIC X(02) VALUE SPACES.
018900     05  ED-RESULT               PIC X(14).
019000     05  FILLER                  PIC X(01) VALUE SPACE.
019100     05  ED-REASON               PIC X(18).
019200*
019300 01  ELG-DETAIL-LINE-BLANK REDEFINES ELG-DETAIL-LINE.
019400     05  FILLER                  PIC X(64).
019500*
019600 01  ELG-FOOTER-LINE.
019700     05  FILLER                  PIC X(10) VALUE 'CHECKED: '.
019800     05  EF-CHECKED-COUNT        PIC ZZZZ9.
019900     05  FILLER                  PIC X(11) VALUE
020000         '  ELIGIBLE:'.
020100     05  EF-ELIGIBLE-COUNT       PIC ZZZZ9.
020200     05  FILLER                  PIC X(15) VALUE
020300         '  NOT-ELIGIBLE:'.
020400     05  EF-NOT-ELIGIBLE-COUNT   PIC ZZZZ9.
020500     05  FILLER                  PIC X(14) VALUE SPACES.
020600*
020700 01  ELG-FOOTER-LINE-BLANK REDEFINES ELG-FOOTER-LINE.
020800     05  FILLER                  PIC X(64).
020900*
021000****************************************************************
021100 PROCEDURE DIVISION.
021200****************************************************************
021300 000-MAIN-CONTROL.
021400*
021500     DISPLAY '********** TABLE ELIGIBILITY RUN *************'.
021600*
021700     PERFORM 100-OPEN-FILES        THRU 100-EXIT.
021800     PERFORM 300-WRITE-HEADINGS    THRU 300-EXIT.
021900*
022000     PERFORM 200-READ-TABLE-CHECK  THRU 200-EXIT.
022100     PERFORM 400-PROCESS-TABLE-CHECK THRU 400-EXIT
022200         UNTIL WS-TBLCHK-EOF.
022300*
022400     PERFORM 700-WRITE-RUN-FOOTER  THRU 700-EXIT.
022500     PERFORM 900-CLOSE-FILES       THRU 900-EXIT.
022600*
022700     STOP RUN.
022800*
022900*----------------------------------------------------------------
023000 100-OPEN-FILES.
023100*----------------------------------------------------------------
023200     OPEN INPUT  TABLE-STATUS-CHECK.
023300     IF WS-TBLCHK-STATUS NOT = '00'
023400         MOVE 'ERROR OPENING TABLE-STATUS-CHECK'
023500             TO WS-ERR-MSG
023600         MOVE WS-TBLCHK-STATUS      TO WS-ERR-CDE
023700         MOVE '100-OPEN-FILES'      TO WS-ERR-PROC
023800         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
023900     END-IF.
024000*
024100     OPEN OUTPUT TABLE-ELIGIBLE-RPT.
024200     IF WS-RPT-STATUS NOT = '00'
024300         MOVE 'ERROR OPENING TABLE-ELIGIBLE-RPT'
024400             TO WS-ERR-MSG
024500         MOVE WS-RPT-STATUS         TO WS-ERR-CDE
024600         MOVE '100-OPEN-FILES'      TO WS-ERR-PROC
024700         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
024800     END-IF.
024900*
025000 100-EXIT.
025100     EXIT.
025200*
025300*----------------------------------------------------------------
025400 200-READ-TABLE-CHECK.
025500*----------------------------------------------------------------
025600     READ TABLE-STATUS-CHECK
025700         AT END SET WS-TBLCHK-EOF TO TRUE.
025800*
025900     IF WS-TBLCHK-EOF
026000         GO TO 200-EXIT
026100     END-IF.
026200*
026300     IF WS-TBLCHK-STATUS NOT = '00'
026400         MOVE 'ERROR READING TABLE-STATUS-CHECK'
026500             TO WS-ERR-MSG
026600         MOVE WS-TBLCHK-STATUS     TO WS-ERR-CDE
026700         MOVE '200-READ-TABLE-CHECK' TO WS-ERR-PROC
026800         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
026900     END-IF.
027000*
027100     MOVE TC-TABLE-NUMBER  TO TC-WK-TABLE-NUMBER.
027200     MOVE TC-CAPACITY      TO TC-WK-CAPACITY.
027300     MOVE TC-STATUS-CODE   TO TC-WK-STATUS-CODE.
027400     MOVE TC-PARTY-SIZE    TO TC-WK-PARTY-SIZE.
027500*
027600 200-EXIT.
027700     EXIT.
027800*
027900*----------------------------------------------------------------
028000 400-PROCESS-TABLE-CHECK.
028100*----------------------------------------------------------------
028200     ADD 1 TO WS-TABLES-CHECKED.
028300     PERFORM 500-CHECK-ELIGIBILITY THRU 500-EXIT.
028400     PERFORM 600-WRITE-RESULT      THRU 600-EXIT.
028500     PERFORM 200-READ-TABLE-CHECK  THRU 200-EXIT.
028600*
028700 400-EXIT.
028800     EXIT.
028900*
029000*----------------------------------------------------------------
029100*   500-CHECK-ELIGIBILITY - A TABLE IS ELIGIBLE ONLY WHEN
029200*   IT IS AVAILABLE AND ITS CAPACITY IS AT LEAST THE PARTY
029300*   SIZE.  WHEN A TABLE FAILS BOTH TESTS, NOT-AVAILABLE IS
029400*   THE REASON GIVEN - SEE CHANGE LOG 08-14-09, CR-6233.
029500*----------------------------------------------------------------
029600 500-CHECK-ELIGIBILITY.
029700*
029800     MOVE 'N'      TO WS-ELIGIBLE-SW.
029900     MOVE SPACES   TO WS-REASON-CODE.
030000*
030100     IF NOT TC-WK-AVAILABLE
030200         MOVE 'NOT-AVAILABLE'    TO WS-REASON-CODE
030300     ELSE
030400         IF TC-WK-CAPACITY < TC-WK-PARTY-SIZE
030500             MOVE 'CAPACITY-TOO-SMALL' TO WS-REASON-CODE
030600         ELSE
030700             MOVE 'Y' TO WS-ELIGIBLE-SW
030800         END-IF
030900     END-IF.
031000*
031100     IF WS-TABLE-ELIGIBLE
031200         ADD 1 TO WS-TABLES-ELIGIBLE
031300     ELSE
031400         ADD 1 TO WS-TABLES-NOT-ELIGIBLE
031500     END-IF.
031600*
031700 500-EXIT.
031800     EXIT.
031900*
032000*----------------------------------------------------------------
032100 600-WRITE-RESULT.
032200*----------------------------------------------------------------
032300     MOVE SPACES                TO ELG-DETAIL-LINE-BLANK.
032400     MOVE TC-WK-TABLE-NUMBER     TO ED-TABLE-NUMBER.
032500     MOVE TC-WK-CAPACITY         TO ED-CAPACITY.
032600     MOVE TC-WK-PARTY-SIZE       TO ED-PARTY-SIZE.
032700*
032800     EVALUATE TRUE
032900         WHEN TC-WK-AVAILABLE
033000             MOVE 'AVAILABLE'      TO ED-STATUS-CODE
033100         WHEN TC-WK-OCCUPIED
033200             MOVE 'OCCUPIED'       TO ED-STATUS-CODE
033300         WHEN TC-WK-RESERVED
033400             MOVE 'RESERVED'       TO ED-STATUS-CODE
033500         WHEN TC-WK-CLEANING
033600             MOVE 'CLEANING'       TO ED-STATUS-CODE
033700         WHEN TC-WK-OUT-OF-SERVICE
033800             MOVE 'OUT-OF-SVC'     TO ED-STATUS-CODE
033900         WHEN OTHER
034000             MOVE 'UNKNOWN'        TO ED-STATUS-CODE
034100     END-EVALUATE.
034200*
034300     IF WS-TABLE-ELIGIBLE
034400         MOVE 'ELIGIBLE'       TO ED-RESULT
034500         MOVE SPACES           TO ED-REASON
034600     ELSE
034700         MOVE 'NOT-ELIGIBLE'   TO ED-RESULT
034800         MOVE WS-REASON-CODE   TO ED-REASON
034900     END-IF.
035000*
035100     WRITE ETR-PRINT-RECORD FROM ELG-DETAIL-LINE.
035200     IF WS-RPT-STATUS NOT = '00'
035300         MOVE 'ERROR WRITING TABLE-ELIGIBLE-RPT'
035400             TO WS-ERR-MSG
035500         MOVE WS-RPT-STATUS        TO WS-ERR-CDE
035600         MOVE '600-WRITE-RESULT'   TO WS-ERR-PROC
035700         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
035800     END-IF.
035900*
036000 600-EXIT.
036100     EXIT.
036200*
036300*----------------------------------------------------------------
036400 300-WRITE-HEADINGS.
036500*----------------------------------------------------------------
036600     WRITE ETR-PRINT-RECORD FROM ELG-HEADING-1.
036700     WRITE ETR-PRINT-RECORD FROM ELG-HEADING-2.
036800*
036900 300-EXIT.
037000     EXIT.
037100*
037200*----------------------------------------------------------------
037300 700-WRITE-RUN-FOOTER.
037400*----------------------------------------------------------------
037500     MOVE SPACES                  TO ELG-FOOTER-LINE-BLANK.
037600     MOVE WS-TABLES-CHECKED       TO EF-CHECKED-COUNT.
037700     MOVE WS-TABLES-ELIGIBLE      TO EF-ELIGIBLE-COUNT.
037800     MOVE WS-TABLES-NOT-ELIGIBLE  TO EF-NOT-ELIGIBLE-COUNT.
037900     WRITE ETR-PRINT-RECORD FROM ELG-FOOTER-LINE.
038000*
038100     DISPLAY 'TABLES CHECKED     : ' WS-TABLES-CHECKED.
038200     DISPLAY 'TABLES ELIGIBLE     : ' WS-TABLES-ELIGIBLE.
038300     DISPLAY 'TABLES NOT ELIGIBLE : '
038400         WS-TABLES-NOT-ELIGIBLE.
038500*
038600 700-EXIT.
038700     EXIT.
038800*
038900*----------------------------------------------------------------
039000 900-CLOSE-FILES.
039100*----------------------------------------------------------------
039200     CLOSE TABLE-STATUS-CHECK.
039300     CLOSE TABLE-ELIGIBLE-RPT.
039400*
039500 900-EXIT.
039600     EXIT.
039700*
039800*----------------------------------------------------------------
039900 950-ERROR-HANDLING.
040000*----------------------------------------------------------------
040100     DISPLAY '********************************'.
040200     DISPLAY '  TBLELG ERROR HANDLING REPORT '.
040300     DISPLAY '********************************'.
040400     DISPLAY '  ' WS-ERR-MSG.
040500     DISPLAY '  ' WS-ERR-CDE.
040600     DISPLAY '  ' WS-ERR-PROC.
040700     DISPLAY '********************************'.
040800     MOVE 'Y'                  TO WS-ABEND-SW.
040900*
041000     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
041100     STOP RUN.
041200*
041300 950-EXIT.
041400     EXIT.
041500*
041600 END PROGRAM TBLELG.
