000100****************************************************************
000200*                                                              *
000300*   ORDPRC -- ORDER PRICING AND CONTROL-BREAK TOTALS           *
000400*                                                              *
000500*   PURPOSE  : PRICE EACH ORDER ITEM LINE, ACCUMULATE PER-     *
000600*            : ORDER CONTROL TOTALS ON A BREAK OF ORDER        *
000700*            : NUMBER, AND PRINT THE ORDER PRICING REPORT      *
000800*            : WITH A GRAND TOTAL SUMMARY LINE AT END OF       *
000900*            : FILE.                                           *
001000*   TECTONICS: COBC                                            *
001100*                                                              *
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400****************************************************************
001500 PROGRAM-ID.     ORDPRC.
001600 AUTHOR.         D. HOLLOWAY.
001700 INSTALLATION.   DATA PROCESSING - FOOD SERVICE SYSTEMS.
001800 DATE-WRITTEN.   03-18-87.
001900 DATE-COMPILED.
002000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
002100****************************************************************
002200*    CHANGE LOG
002300*    ----------
002400*    03-18-87  D.HOLLOWAY   ORIGINAL PROGRAM.  REPLACES THE       ORDPRC  
002500*                           MANUAL END-OF-SHIFT PRICE TAPE.
002600*    09-22-88  D.HOLLOWAY   ADDED ORDER-TOTAL CONTROL BREAK       ORDPRC  
002700*                           AND PREP-MINUTES ESTIMATE PER
002800*                           KITCHEN SCHEDULING REQUEST.
002900*    06-14-90  R.OSEI       WIDENED ITEM NAME FIELDS, MATCHES     ORDPRC  
003000*                           MENUTAB/ORDDET SAME DATE.
003100*    06-30-91  R.OSEI       ADDED GRAND-TOTAL SUMMARY LINE AT     ORDPRC  
003200*                           END OF FILE PER MGR REQUEST.
003300*    01-30-92  R.OSEI       MENU TABLE LOAD NOW CHECKS MENU       ORDPRC  
003400*                           CATEGORY CODE AGAINST MENUTAB.
003500*    11-05-98  T.VANCE      Y2K REVIEW - NO DATE FIELDS ON        ORDPRC  
003600*                           ANY RECORD THIS PROGRAM TOUCHES,
003700*                           NO CHANGE REQUIRED.  LOGGED PER
003800*                           AUDIT.
003900*    04-18-01  T.VANCE      REBUILT MENU TABLE LOAD FOR           ORDPRC  
004000*                           SEARCH ALL (WAS SEQUENTIAL SCAN)
004100*                           PER CR-4401, GNU/COBOL BUILD HAS
004200*                           NO ISAM SUPPORT FOR THE MASTER
004300*                           FILE.
004400*    02-09-04  T.VANCE      ADDED QUANTITY < 1 REJECT EDIT        ORDPRC  
004500*                           AND REJECT LINE ON THE REPORT
004600*                           PER CR-5190.  PRICE FIELD ALSO
004700*                           MOVED TO COMP-3 SAME CHANGE.
004800*    08-14-09  P.NWACHUKWU  ZERO-LINE ORDER NO LONGER WRITES      ORDPRC
004900*                           AN ORDER-TOTAL RECORD, FLAGGED
005000*                           INSTEAD PER REQ FROM BILLING
005100*                           (CR-6233).
005200*    02-11-14  P.NWACHUKWU  COUNTERS WS-MENU-ENTRY-COUNT,           ORDPRC
005300*                           WS-LINE-COUNT, WS-TOTAL-QUANTITY,
005400*                           WS-ORDERS-PROCESSED AND WS-LINES-
005500*                           REJECTED MOVED FROM COMP-3 TO
005600*                           BINARY PER AUDITOR NOTE, NO
005700*                           FRACTIONAL CONTENT ON ANY OF THEM.
005800*    02-11-14  P.NWACHUKWU  ADDED WS-RUN-DATE-SAVE FOR THE          ORDPRC
005900*                           GRAND-TOTAL FOOTER, SAME CHANGE.
006000****************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300****************************************************************
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*
007100     SELECT MENU-ITEM-MASTER ASSIGN TO MENUFILE
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS  IS WS-MENU-STATUS.
007400*
007500     SELECT ORDER-ITEM-DETAIL ASSIGN TO ORDDTL
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS  IS WS-ORDDTL-STATUS.
007800*
007900     SELECT ORDER-PRICE-RPT ASSIGN TO ORDRPT
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS  IS WS-RPT-STATUS.
008200*
008300****************************************************************
008400 DATA DIVISION.
008500****************************************************************
008600 FILE SECTION.
008700*
008800 FD  MENU-ITEM-MASTER
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 66 CHARACTERS
009100     RECORDING MODE IS F.
009200     COPY MENUTAB.
009300*
009400 FD  ORDER-ITEM-DETAIL
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 112 CHARACTERS
009700     RECORDING MODE IS F.
009800     COPY ORDDET.
009900*
010000 FD  ORDER-PRICE-RPT
010100     LABEL RECORD IS OMITTED
010200     RECORD CONTAINS 90 CHARACTERS
010300     RECORDING MODE IS F.
010400 01  OPR-PRINT-RECORD            PIC X(90).
010500*
010600****************************************************************
010700 WORKING-STORAGE SECTION.
010800****************************************************************
010900*
011000 77  WS-RUN-DATE-SAVE            PIC 9(06) VALUE ZERO.
011100*
011200 01  SYSTEM-DATE-AND-TIME.
011300     05  CURRENT-DATE.
011400         10  CURRENT-YEAR        PIC 9(02).
011500         10  CURRENT-MONTH       PIC 9(02).
011600         10  CURRENT-DAY         PIC 9(02).
011700     05  CURRENT-TIME.
011800         10  CURRENT-HOUR        PIC 9(02).
011900         10  CURRENT-MINUTE      PIC 9(02).
012000         10  CURRENT-SECOND      PIC 9(02).
012100         10  CURRENT-HNDSEC      PIC 9(02).
012200     05  FILLER                  PIC X(04).
012300 01  CURRENT-DATE-NUMERIC-VIEW REDEFINES SYSTEM-DATE-AND-TIME.
012400     05  CD-RUN-DATE-NUMERIC     PIC 9(06).
012500     05  FILLER                  PIC X(12).
012600*
012700 01  WS-FILE-STATUSES.
012800     05  WS-MENU-STATUS          PIC X(02) VALUE SPACES.
012900     05  WS-ORDDTL-STATUS        PIC X(02) VALUE SPACES.
013000     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
013100     05  FILLER                  PIC X(02).
013200*
013300 01  WS-SWITCHES.
013400     05  WS-MENU-EOF-SW          PIC X(01) VALUE 'N'.
013500         88  WS-MENU-EOF               VALUE 'Y'.
013600     05  WS-ORDDTL-EOF-SW        PIC X(01) VALUE 'N'.
013700         88  WS-ORDDTL-EOF             VALUE 'Y'.
013800     05  WS-FIRST-LINE-SW        PIC X(01) VALUE 'Y'.
013900         88  WS-FIRST-LINE             VALUE 'Y'.
014000     05  FILLER                  PIC X(01).
014100*
014200 01  WS-ERR-FIELDS.
014300     05  WS-ERR-MSG              PIC X(40) VALUE SPACES.
014400     05  WS-ERR-CDE              PIC X(02) VALUE SPACES.
014500     05  WS-ERR-PROC             PIC X(20) VALUE SPACES.
014600     05  FILLER                  PIC X(05).
014700*
014800*----------------------------------------------------------------
014900*   MENU TABLE - LOADED ASCENDING BY MT-ITEM-CODE, SEARCHED
015000*   WITH SEARCH ALL BECAUSE THIS BUILD HAS NO ISAM ACCESS TO
015100*   THE MENU FILE ITSELF (SEE CR-4401 IN THE CHANGE LOG
015200*   ABOVE).
015300*----------------------------------------------------------------
015400 01  WS-TABLE-CONTROLS.
015500     05  WS-MENU-ENTRY-COUNT     PIC 9(03) BINARY VALUE ZERO.
015600     05  FILLER                  PIC X(05).
015700*
015800 01  MENU-TABLE-AREA.
015900     05  MENU-TABLE OCCURS 200 TIMES
016000             ASCENDING KEY IS MT-ITEM-CODE
016100             INDEXED BY MT-INDEX.
016200         10  MT-ITEM-CODE        PIC X(10).
016300         10  MT-ITEM-NAME        PIC X(40).
016400         10  MT-CATEGORY-CODE    PIC X(02).
016500         10  MT-UNIT-PRICE       PIC S9(6)V99 COMP-3.
016600         10  MT-PREP-MINUTES     PIC 9(03).
016700         10  MT-AVAILABLE-FLAG   PIC X(01).
016800     05  FILLER                  PIC X(05).
016900*
017000*----------------------------------------------------------------
017100*   A SORT-KEY-ONLY VIEW OF ONE TABLE ENTRY, USED BY
017200*   210-VALIDATE-CATEGORY-CODE TO COMPARE JUST THE CODE
017300*   WITHOUT DISTURBING THE REST OF THE ENTRY BEING BUILT.
017400*----------------------------------------------------------------
017500 01  MT-LOAD-WORK-AREA.
017600     05  MT-LOAD-ITEM-CODE       PIC X(10).
017700     05  MT-LOAD-ITEM-NAME       PIC X(40).
017800     05  MT-LOAD-CATEGORY-CODE   PIC X(02).
017900     05  MT-LOAD-UNIT-PRICE      PIC S9(6)V99 COMP-3.
018000     05  MT-LOAD-PREP-MINUTES    PIC 9(03).
018100     05  MT-LOAD-AVAILABLE-FLAG  PIC X(01).
018200     05  FILLER                  PIC X(05).
018300 01  MT-LOAD-KEY-VIEW REDEFINES MT-LOAD-WORK-AREA.
018400     05  MT-LOAD-KEY             PIC X(10).
018500     05  FILLER                  PIC X(52).
018600*
018700*----------------------------------------------------------------
018800*   MENU CATEGORY VALIDATION TABLE - 15 FIXED CODES.  ANY
018900*   MI-CATEGORY-CODE NOT FOUND HERE IS A MASTER DATA ERROR.
019000*   THIS IS WORKING-STORAGE ONLY, NOT PART OF THE FD RECORD -
019100*   SEE MENUTAB CHANGE LOG 04-18-01.
019200*----------------------------------------------------------------
019300 01  MENU-CATEGORY-TABLE-AREA.
019400     05  MENU-CATEGORY-TABLE.
019500         10  FILLER PIC X(22) VALUE 'AP APPETIZER         '.
019600         10  FILLER PIC X(22) VALUE 'MC MAIN COURSE       '.
019700         10  FILLER PIC X(22) VALUE 'DE DESSERT           '.
019800         10  FILLER PIC X(22) VALUE 'BV BEVERAGE          '.
019900         10  FILLER PIC X(22) VALUE 'SA SALAD             '.
020000         10  FILLER PIC X(22) VALUE 'SO SOUP              '.
020100         10  FILLER PIC X(22) VALUE 'PA PASTA             '.
020200         10  FILLER PIC X(22) VALUE 'PZ PIZZA             '.
020300         10  FILLER PIC X(22) VALUE 'SF SEAFOOD           '.
020400         10  FILLER PIC X(22) VALUE 'ME MEAT              '.
020500         10  FILLER PIC X(22) VALUE 'VG VEGETARIAN        '.
020600         10  FILLER PIC X(22) VALUE 'VE VEGAN             '.
020700         10  FILLER PIC X(22) VALUE 'GF GLUTEN FREE       '.
020800         10  FILLER PIC X(22) VALUE 'KM KIDS MENU         '.
020900         10  FILLER PIC X(22) VALUE 'SP SPECIAL           '.
021000     05  MENU-CATEGORY-ENTRY REDEFINES MENU-CATEGORY-TABLE
021100             OCCURS 15 TIMES
021200             INDEXED BY MC-INDEX.
021300         10  MC-CATEGORY-CODE    PIC X(02).
021400         10  MC-CATEGORY-NAME    PIC X(20).
021500     05  FILLER                  PIC X(05).
021600*
021700*----------------------------------------------------------------
021800*   CONTROL-BREAK ACCUMULATORS, ONE ORDER AT A TIME.
021900*----------------------------------------------------------------
022000 01  WS-ORDER-ACCUM.
022100     05  WS-CURRENT-ORDER-NO     PIC X(10) VALUE SPACES.
022200     05  WS-LINE-COUNT           PIC 9(03) BINARY VALUE ZERO.
022300     05  WS-TOTAL-QUANTITY       PIC 9(05) BINARY VALUE ZERO.
022400     05  WS-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3
022500                                  VALUE ZERO.
022600     05  FILLER                  PIC X(05).
022700*
022800 01  WS-GRAND-TOTALS.
022900     05  WS-ORDERS-PROCESSED     PIC 9(05) BINARY VALUE ZERO.
023000     05  WS-GRAND-AMOUNT         PIC S9(9)V99 COMP-3
023100                                  VALUE ZERO.
023200     05  WS-LINES-REJECTED       PIC 9(05) BINARY VALUE ZERO.
023300     05  FILLER                  PIC X(05).
023400*
023500 01  WS-LINE-WORK.
023600     05  WS-LINE-SUBTOTAL        PIC S9(8)V99 COMP-3
023700                                  VALUE ZERO.
023800     05  FILLER                  PIC X(05).
023900*
024000*----------------------------------------------------------------
024100*   COMPUTED RESULT AREAS AND PRINT LINES FOR THE REPORT.
024200*----------------------------------------------------------------
024300     COPY ORDRPT.
024400*
024500****************************************************************
024600 PROCEDURE DIVISION.
024700****************************************************************
024800 000-MAIN-CONTROL.
024900*
025000     ACCEPT CURRENT-DATE FROM DATE.
025100     ACCEPT CURRENT-TIME FROM TIME.
025200     MOVE CD-RUN-DATE-NUMERIC TO WS-RUN-DATE-SAVE.
025300*
025400     DISPLAY '************ ORDER PRICING RUN *************'.
025500     DISPLAY 'ORDPRC STARTED DATE = ' CURRENT-MONTH '/'
025600             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
025700     DISPLAY '             TIME = ' CURRENT-HOUR ':'
025800             CURRENT-MINUTE ':' CURRENT-SECOND.
025900     DISPLAY '**********************************************'.
026000*
026100     PERFORM 100-OPEN-FILES       THRU 100-EXIT.
026200     PERFORM 200-LOAD-MENU-TABLE  THRU 200-EXIT.
026300*
026400     PERFORM 310-WRITE-HEADINGS   THRU 310-EXIT.
026500*
026600     PERFORM 300-READ-ORDER-ITEM  THRU 300-EXIT.
026700     PERFORM 400-PROCESS-ORDER-ITEM THRU 400-EXIT
026800         UNTIL WS-ORDDTL-EOF.
026900*
027000     IF WS-LINE-COUNT > ZERO
027100         PERFORM 600-WRITE-ORDER-TOTAL THRU 600-EXIT
027200     END-IF.
027300*
027400     PERFORM 700-PRINT-GRAND-TOTAL  THRU 700-EXIT.
027500     PERFORM 900-CLOSE-FILES        THRU 900-EXIT.
027600*
027700     STOP RUN.
027800*
027900*----------------------------------------------------------------
028000 100-OPEN-FILES.
028100*----------------------------------------------------------------
028200     OPEN INPUT  MENU-ITEM-MASTER.
028300     IF WS-MENU-STATUS NOT = '00'
028400         MOVE 'ERROR OPENING MENU-ITEM-MASTER' TO WS-ERR-MSG
028500         MOVE WS-MENU-STATUS         TO WS-ERR-CDE
028600         MOVE '100-OPEN-FILES'       TO WS-ERR-PROC
028700         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
028800     END-IF.
028900*
029000     OPEN INPUT  ORDER-ITEM-DETAIL.
029100     IF WS-ORDDTL-STATUS NOT = '00'
029200         MOVE 'ERROR OPENING ORDER-ITEM-DETAIL'
029300             TO WS-ERR-MSG
029400         MOVE WS-ORDDTL-STATUS       TO WS-ERR-CDE
029500         MOVE '100-OPEN-FILES'       TO WS-ERR-PROC
029600         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
029700     END-IF.
029800*
029900     OPEN OUTPUT ORDER-PRICE-RPT.
030000     IF WS-RPT-STATUS NOT = '00'
030100         MOVE 'ERROR OPENING ORDER-PRICE-RPT' TO WS-ERR-MSG
030200         MOVE WS-RPT-STATUS          TO WS-ERR-CDE
030300         MOVE '100-OPEN-FILES'       TO WS-ERR-PROC
030400         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
030500     END-IF.
030600*
030700 100-EXIT.
030800     EXIT.
030900*
031000*----------------------------------------------------------------
031100*   200-LOAD-MENU-TABLE - READS MENU-ITEM-MASTER
031200*   SEQUENTIALLY (ALREADY SORTED ASCENDING BY MI-ITEM-CODE
031300*   PER THE FILES SECTION RUNBOOK) AND BUILDS THE IN-MEMORY
031400*   MENU-TABLE.
031500*----------------------------------------------------------------
031600 200-LOAD-MENU-TABLE.
031700*
031800     MOVE ZERO TO WS-MENU-ENTRY-COUNT.
031900     PERFORM 205-READ-MENU-RECORD THRU 205-EXIT.
032000*
032100     PERFORM 220-LOAD-ONE-MENU-ENTRY THRU 220-EXIT
032200         UNTIL WS-MENU-EOF
032300         OR WS-MENU-ENTRY-COUNT > 199.
032400*
032500     DISPLAY 'MENU ITEMS LOADED: ' WS-MENU-ENTRY-COUNT.
032600*
032700 200-EXIT.
032800     EXIT.
032900*
033000 205-READ-MENU-RECORD.
033100     READ MENU-ITEM-MASTER
033200         AT END SET WS-MENU-EOF TO TRUE.
033300*
033400     IF NOT WS-MENU-EOF
033500         IF WS-MENU-STATUS NOT = '00'
033600             MOVE 'ERROR READING MENU-ITEM-MASTER'
033700                 TO WS-ERR-MSG
033800             MOVE WS-MENU-STATUS     TO WS-ERR-CDE
033900             MOVE '205-READ-MENU-RECORD' TO WS-ERR-PROC
034000             PERFORM 950-ERROR-HANDLING THRU 950-EXIT
034100         END-IF
034200     END-IF.
034300*
034400 205-EXIT.
034500     EXIT.
034600*
034700 220-LOAD-ONE-MENU-ENTRY.
034800*
034900     MOVE MI-ITEM-CODE        TO MT-LOAD-ITEM-CODE.
035000     MOVE MI-ITEM-NAME        TO MT-LOAD-ITEM-NAME.
035100     MOVE MI-CATEGORY-CODE    TO MT-LOAD-CATEGORY-CODE.
035200     MOVE MI-UNIT-PRICE       TO MT-LOAD-UNIT-PRICE.
035300     MOVE MI-PREP-MINUTES     TO MT-LOAD-PREP-MINUTES.
035400     MOVE MI-AVAILABLE-FLAG   TO MT-LOAD-AVAILABLE-FLAG.
035500*
035600     PERFORM 210-VALIDATE-CATEGORY-CODE THRU 210-EXIT.
035700*
035800     ADD 1 TO WS-MENU-ENTRY-COUNT.
035900     MOVE MT-LOAD-ITEM-CODE TO
036000         MT-ITEM-CODE(WS-MENU-ENTRY-COUNT).
036100     MOVE MT-LOAD-ITEM-NAME TO
036200         MT-ITEM-NAME(WS-MENU-ENTRY-COUNT).
036300     MOVE MT-LOAD-CATEGORY-CODE TO
036400         MT-CATEGORY-CODE(WS-MENU-ENTRY-COUNT).
036500     MOVE MT-LOAD-UNIT-PRICE TO
036600         MT-UNIT-PRICE(WS-MENU-ENTRY-COUNT).
036700     MOVE MT-LOAD-PREP-MINUTES TO
036800         MT-PREP-MINUTES(WS-MENU-ENTRY-COUNT).
036900     MOVE MT-LOAD-AVAILABLE-FLAG TO
037000         MT-AVAILABLE-FLAG(WS-MENU-ENTRY-COUNT).
037100*
037200     PERFORM 205-READ-MENU-RECORD THRU 205-EXIT.
037300*
037400 220-EXIT.
037500     EXIT.
037600*
037700*----------------------------------------------------------------
037800*   210-VALIDATE-CATEGORY-CODE - MASTER DATA ERROR IF THE
037900*   CODE ON THE MENU RECORD IS NOT ONE OF THE 15 FIXED
038000*   CATEGORIES.
038100*----------------------------------------------------------------
038200 210-VALIDATE-CATEGORY-CODE.
038300*
038400     SET MC-INDEX TO 1.
038500     SEARCH MENU-CATEGORY-ENTRY
038600         AT END
038700             DISPLAY '*** MASTER DATA ERROR - UNKNOWN '
038800                 'CATEGORY CODE: ' MT-LOAD-CATEGORY-CODE
038900                 ' ON ITEM ' MT-LOAD-ITEM-CODE
039000         WHEN MC-CATEGORY-CODE(MC-INDEX) =
039100                 MT-LOAD-CATEGORY-CODE
039200             CONTINUE
039300     END-SEARCH.
039400*
039500 210-EXIT.
039600     EXIT.
039700*
039800*----------------------------------------------------------------
039900 300-READ-ORDER-ITEM.
040000*----------------------------------------------------------------
040100     READ ORDER-ITEM-DETAIL
040200         AT END SET WS-ORDDTL-EOF TO TRUE.
040300*
040400     IF NOT WS-ORDDTL-EOF
040500         IF WS-ORDDTL-STATUS NOT = '00'
040600             MOVE 'ERROR READING ORDER-ITEM-DETAIL'
040700                 TO WS-ERR-MSG
040800             MOVE WS-ORDDTL-STATUS   TO WS-ERR-CDE
040900             MOVE '300-READ-ORDER-ITEM' TO WS-ERR-PROC
041000             PERFORM 950-ERROR-HANDLING THRU 950-EXIT
041100         END-IF
041200     END-IF.
041300*
041400 300-EXIT.
041500     EXIT.
041600*
041700*----------------------------------------------------------------
041800*   400-PROCESS-ORDER-ITEM - CONTROL BREAK ON
041900*   OI-ORDER-NUMBER, TESTED THROUGH OI-KEY-ORDER-NUMBER
042000*   (OI-DETAIL-KEY-VIEW) PER ORDDET CHANGE LOG 02-18-14.
042100*----------------------------------------------------------------
042200 400-PROCESS-ORDER-ITEM.
042300*
042400     IF WS-FIRST-LINE
042500         MOVE OI-KEY-ORDER-NUMBER TO WS-CURRENT-ORDER-NO
042600         SET WS-FIRST-LINE TO FALSE
042700     END-IF.
042800*
042900     IF OI-KEY-ORDER-NUMBER NOT = WS-CURRENT-ORDER-NO
043000         PERFORM 600-WRITE-ORDER-TOTAL THRU 600-EXIT
043100         PERFORM 650-RESET-ORDER-ACCUM THRU 650-EXIT
043200         MOVE OI-KEY-ORDER-NUMBER TO WS-CURRENT-ORDER-NO
043300     END-IF.
043400*
043500     PERFORM 450-VALIDATE-AND-PRICE-LINE THRU 450-EXIT.
043600     PERFORM 300-READ-ORDER-ITEM THRU 300-EXIT.
043700*
043800 400-EXIT.
043900     EXIT.
044000*
044100*----------------------------------------------------------------
044200*   450-VALIDATE-AND-PRICE-LINE - REJECTS QUANTITY < 1, ELSE
044300*   CROSS-CHECKS OI-ITEM-CODE AGAINST THE MENU-TABLE LOADED
044400*   BY 200-LOAD-MENU-TABLE (SEARCH ALL ON MT-ITEM-CODE, SAME
044500*   ASCENDING KEY THE TABLE WAS LOADED UNDER) AND REJECTS AN
044600*   ITEM CODE THAT IS NOT MASTERED, ELSE PRICES THE LINE
044700*   (UNIT PRICE CAPTURED ON THE TRANSACTION, NOT RE-FETCHED
044800*   FROM THE MENU TABLE - THE TABLE IS USED ONLY TO VALIDATE
044900*   THE ITEM CODE, SEE CHANGE LOG 01-30-92 AND 02-18-14).
045000*----------------------------------------------------------------
045100 450-VALIDATE-AND-PRICE-LINE.
045200*
045300     IF OI-QUANTITY < 1
045400         ADD 1 TO WS-LINES-REJECTED
045500         MOVE '*** REJECTED - QUANTITY MUST BE >= 1 ***'
045600             TO RJ-REASON
045700         PERFORM 470-WRITE-REJECT-LINE THRU 470-EXIT
045800     ELSE
045900         SET MT-INDEX TO 1
046000         SEARCH ALL MENU-TABLE
046100             AT END
046200                 ADD 1 TO WS-LINES-REJECTED
046300                 MOVE '*** REJECTED - ITEM CODE NOT ON FILE ***'
046400                     TO RJ-REASON
046500                 PERFORM 470-WRITE-REJECT-LINE THRU 470-EXIT
046600             WHEN MT-ITEM-CODE(MT-INDEX) = OI-ITEM-CODE
046700                 COMPUTE WS-LINE-SUBTOTAL ROUNDED =
046800                     OI-UNIT-PRICE * OI-QUANTITY
046900                 PERFORM 460-ACCUMULATE-ORDER-TOTALS THRU 460-EXIT
047000                 PERFORM 500-WRITE-LINE-RESULT THRU 500-EXIT
047100         END-SEARCH
047200     END-IF.
047300*
047400 450-EXIT.
047500     EXIT.
047600*
047700*----------------------------------------------------------------
047800 460-ACCUMULATE-ORDER-TOTALS.
047900*----------------------------------------------------------------
048000     ADD 1                TO WS-LINE-COUNT.
048100     ADD OI-QUANTITY       TO WS-TOTAL-QUANTITY.
048200     ADD WS-LINE-SUBTOTAL  TO WS-TOTAL-AMOUNT.
048300*
048400 460-EXIT.
048500     EXIT.
048600*
048700*----------------------------------------------------------------
048800 500-WRITE-LINE-RESULT.
048900*----------------------------------------------------------------
049000     MOVE SPACES          TO RPT-DETAIL-LINE-BLANK.
049100     MOVE OI-ORDER-NUMBER TO OL-ORDER-NUMBER RD-ORDER-NUMBER.
049200     MOVE OI-LINE-NUMBER  TO OL-LINE-NUMBER  RD-LINE-NUMBER.
049300     MOVE OI-ITEM-NAME    TO OL-ITEM-NAME    RD-ITEM-NAME.
049400     MOVE OI-UNIT-PRICE   TO OL-UNIT-PRICE   RD-UNIT-PRICE.
049500     MOVE OI-QUANTITY     TO OL-QUANTITY     RD-QUANTITY.
049600     MOVE WS-LINE-SUBTOTAL TO OL-SUBTOTAL    RD-SUBTOTAL.
049700*
049800     WRITE OPR-PRINT-RECORD FROM RPT-DETAIL-LINE.
049900     IF WS-RPT-STATUS NOT = '00'
050000         MOVE 'ERROR WRITING ORDER-PRICE-RPT' TO WS-ERR-MSG
050100         MOVE WS-RPT-STATUS        TO WS-ERR-CDE
050200         MOVE '500-WRITE-LINE-RESULT' TO WS-ERR-PROC
050300         PERFORM 950-ERROR-HANDLING THRU 950-EXIT
050400     END-IF.
050500*
050600 500-EXIT.
050700     EXIT.
050800*
050900*----------------------------------------------------------------
051000 470-WRITE-REJECT-LINE.
051100*----------------------------------------------------------------
051200     MOVE OI-LINE-NUMBER TO RJ-LINE-NUMBER.
051300     WRITE OPR-PRINT-RECORD FROM RPT-REJECT-LINE.
051400*
051500 470-EXIT.
051600     EXIT.
051700*
051800*----------------------------------------------------------------
051900*   600-WRITE-ORDER-TOTAL - CONTROL BREAK FOOTER.  PER
052000*   CR-6233, A ZERO-LINE GROUP DOES NOT WRITE A TOTAL
052100*   RECORD - IT CANNOT BE CONFIRMED (ALL LINES ON IT WERE
052200*   REJECTED).
052300*----------------------------------------------------------------
052400 600-WRITE-ORDER-TOTAL.
052500*
052600     IF WS-LINE-COUNT = ZERO
052700         DISPLAY '*** ORDER ' WS-CURRENT-ORDER-NO
052800             ' HAS NO PRICED LINES - NOT CONFIRMED ***'
052900     ELSE
053000         COMPUTE OT-PREP-MINUTES = 15 * WS-TOTAL-QUANTITY
053100         MOVE WS-CURRENT-ORDER-NO  TO OT-ORDER-NUMBER
053200         MOVE WS-LINE-COUNT        TO OT-LINE-COUNT
053300         MOVE WS-TOTAL-QUANTITY    TO OT-TOTAL-QUANTITY
053400         MOVE WS-TOTAL-AMOUNT      TO OT-TOTAL-AMOUNT
053500*
053600         WRITE OPR-PRINT-RECORD FROM RPT-TOTAL-LINE
053700*
053800         MOVE WS-LINE-COUNT        TO RT-LINE-COUNT
053900         MOVE WS-TOTAL-QUANTITY    TO RT-TOTAL-QUANTITY
054000         MOVE OT-PREP-MINUTES      TO RT-PREP-MINUTES
054100         MOVE WS-TOTAL-AMOUNT      TO RT-TOTAL-AMOUNT
054200         WRITE OPR-PRINT-RECORD FROM RPT-TOTAL-DETAIL
054300*
054400         ADD 1               TO WS-ORDERS-PROCESSED
054500         ADD WS-TOTAL-AMOUNT TO WS-GRAND-AMOUNT
054600     END-IF.
054700*
054800 600-EXIT.
054900     EXIT.
055000*
055100*----------------------------------------------------------------
055200 650-RESET-ORDER-ACCUM.
055300*----------------------------------------------------------------
055400     MOVE ZERO TO WS-LINE-COUNT.
055500     MOVE ZERO TO WS-TOTAL-QUANTITY.
055600     MOVE ZERO TO WS-TOTAL-AMOUNT.
055700*
055800 650-EXIT.
055900     EXIT.
056000*
056100*----------------------------------------------------------------
056200 310-WRITE-HEADINGS.
056300*----------------------------------------------------------------
056400     WRITE OPR-PRINT-RECORD FROM RPT-HEADING-1.
056500     WRITE OPR-PRINT-RECORD FROM RPT-HEADING-2.
056600*
056700 310-EXIT.
056800     EXIT.
056900*
057000*----------------------------------------------------------------
057100 700-PRINT-GRAND-TOTAL.
057200*----------------------------------------------------------------
057300     MOVE WS-ORDERS-PROCESSED TO RG-ORDER-COUNT.
057400     MOVE WS-GRAND-AMOUNT     TO RG-GRAND-TOTAL.
057500     WRITE OPR-PRINT-RECORD FROM RPT-GRAND-TOTAL-LINE.
057600*
057700     DISPLAY 'ORDERS PROCESSED  : ' WS-ORDERS-PROCESSED.
057800     DISPLAY 'GRAND TOTAL AMOUNT: ' WS-GRAND-AMOUNT.
057900     DISPLAY 'LINES REJECTED    : ' WS-LINES-REJECTED.
058000     DISPLAY 'RUN DATE (YYMMDD) : ' WS-RUN-DATE-SAVE.
058100*
058200 700-EXIT.
058300     EXIT.
058400*
058500*----------------------------------------------------------------
058600 900-CLOSE-FILES.
058700*----------------------------------------------------------------
058800     CLOSE MENU-ITEM-MASTER.
058900     CLOSE ORDER-ITEM-DETAIL.
059000     CLOSE ORDER-PRICE-RPT.
059100*
059200 900-EXIT.
059300     EXIT.
059400*
059500*----------------------------------------------------------------
059600 950-ERROR-HANDLING.
059700*----------------------------------------------------------------
059800     DISPLAY '********************************'.
059900     DISPLAY '  ORDPRC ERROR HANDLING REPORT '.
060000     DISPLAY '********************************'.
060100     DISPLAY '  ' WS-ERR-MSG.
060200     DISPLAY '  ' WS-ERR-CDE.
060300     DISPLAY '  ' WS-ERR-PROC.
060400     DISPLAY '********************************'.
060500*
060600     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
060700     STOP RUN.
060800*
060900 950-EXIT.
061000     EXIT.
061100*
061200 END PROGRAM ORDPRC.
