000100****************************************************************
000200*                                                              *
000300*   ORDRPT -- ORDER PRICING RESULT AREAS AND REPORT LINES      *
000400*                                                              *
000500*   HOLDS THE COMPUTED LINE AND ORDER-TOTAL RESULT RECORDS    *
000600*   AND THE EDITED PRINT LINES WRITTEN TO THE ORDER-PRICE-    *
000700*   RPT FILE.  ALL PRINT LINE AREAS ARE 90 BYTES WIDE SO       *
000800*   THEY LINE UP UNDER ONE HEADING.                            *
000900*                                                              *
001000****************************************************************
001100*    CHANGE LOG
001200*    ----------
001300*    03-18-87  D.HOLLOWAY   ORIGINAL COPY MEMBER                  ORDRPT  
001400*    09-22-88  D.HOLLOWAY   ADDED ORDER-TOTAL RESULT AREA AND     ORDRPT  
001500*                           CONTROL BREAK FOOTER LINE
001600*    06-30-91  R.OSEI       ADDED GRAND-TOTAL SUMMARY LINE        ORDRPT  
001700*    11-05-98  T.VANCE      Y2K REVIEW - NO DATE FIELDS, NO       ORDRPT  
001800*                           CHANGE REQUIRED
001900*    02-09-04  T.VANCE      ADDED REJECT LINE FOR QTY < 1         ORDRPT
002000*                           EDIT PER CR-5190
002100*    02-18-14  P.NWACHUKWU  REJECT LINE MESSAGE FILLER             ORDRPT
002200*                           REPLACED WITH RJ-REASON SO
002300*                           ORDPRC CAN ALSO REJECT ON AN
002400*                           UNKNOWN ITEM CODE, NOT JUST A BAD
002500*                           QUANTITY.  NO WIDTH CHANGE.
002600****************************************************************
002700*
002800*----------------------------------------------------------------
002900*   OL-LINE-RESULT - COMPUTED, ONE PER ORDER LINE
003000*----------------------------------------------------------------
003100 01  OL-LINE-RESULT.
003200     05  OL-ORDER-NUMBER         PIC X(10).
003300     05  OL-LINE-NUMBER          PIC 9(03).
003400     05  OL-ITEM-NAME            PIC X(40).
003500     05  OL-UNIT-PRICE           PIC S9(6)V99 COMP-3.
003600     05  OL-QUANTITY             PIC 9(03).
003700     05  OL-SUBTOTAL             PIC S9(8)V99 COMP-3.
003800     05  FILLER                  PIC X(05).
003900*
004000*----------------------------------------------------------------
004100*   OT-TOTAL-RESULT - COMPUTED, ONE PER ORDER ON CONTROL
004200*   BREAK
004300*----------------------------------------------------------------
004400 01  OT-TOTAL-RESULT.
004500     05  OT-ORDER-NUMBER         PIC X(10).
004600     05  OT-LINE-COUNT           PIC 9(03)    COMP-3.
004700     05  OT-TOTAL-QUANTITY       PIC 9(05)    COMP-3.
004800     05  OT-TOTAL-AMOUNT         PIC S9(8)V99 COMP-3.
004900     05  OT-PREP-MINUTES         PIC 9(05)    COMP-3.
005000     05  FILLER                  PIC X(05).
005100*
005200*----------------------------------------------------------------
005300*   PRINT LINE AREAS - MOVED TO THE FD RECORD ON WRITE ...
005400*   FROM.  EACH IS 90 BYTES.
005500*----------------------------------------------------------------
005600 01  RPT-HEADING-1.
005700     05  FILLER PIC X(10) VALUE 'ORDER'.
005800     05  FILLER PIC X(01) VALUE SPACE.
005900     05  FILLER PIC X(04) VALUE 'LINE'.
006000     05  FILLER PIC X(01) VALUE SPACE.
006100     05  FILLER PIC X(40) VALUE 'ITEM NAME'.
006200     05  FILLER PIC X(02) VALUE SPACES.
006300     05  FILLER PIC X(03) VALUE 'QTY'.
006400     05  FILLER PIC X(02) VALUE SPACES.
006500     05  FILLER PIC X(10) VALUE 'UNIT PRICE'.
006600     05  FILLER PIC X(04) VALUE SPACES.
006700     05  FILLER PIC X(13) VALUE '     SUBTOTAL'.
006800*
006900 01  RPT-HEADING-2.
007000     05  FILLER PIC X(10) VALUE ALL '-'.
007100     05  FILLER PIC X(01) VALUE SPACE.
007200     05  FILLER PIC X(04) VALUE ALL '-'.
007300     05  FILLER PIC X(01) VALUE SPACE.
007400     05  FILLER PIC X(40) VALUE ALL '-'.
007500     05  FILLER PIC X(02) VALUE SPACES.
007600     05  FILLER PIC X(03) VALUE ALL '-'.
007700     05  FILLER PIC X(02) VALUE SPACES.
007800     05  FILLER PIC X(10) VALUE ALL '-'.
007900     05  FILLER PIC X(04) VALUE SPACES.
008000     05  FILLER PIC X(13) VALUE ALL '-'.
008100*
008200 01  RPT-DETAIL-LINE.
008300     05  RD-ORDER-NUMBER         PIC X(10).
008400     05  FILLER                  PIC X(01) VALUE SPACE.
008500     05  RD-LINE-NUMBER          PIC ZZZ9.
008600     05  FILLER                  PIC X(01) VALUE SPACE.
008700     05  RD-ITEM-NAME            PIC X(40).
008800     05  FILLER                  PIC X(02) VALUE SPACES.
008900     05  RD-QUANTITY             PIC ZZ9.
009000     05  FILLER                  PIC X(02) VALUE SPACES.
009100     05  RD-UNIT-PRICE           PIC ZZZ,ZZZ.99.
009200     05  FILLER                  PIC X(04) VALUE SPACES.
009300     05  RD-SUBTOTAL             PIC ZZ,ZZZ,ZZZ.99.
009400*
009500 01  RPT-REJECT-LINE.
009600     05  FILLER                  PIC X(10) VALUE SPACES.
009700     05  FILLER                  PIC X(01) VALUE SPACE.
009800     05  RJ-LINE-NUMBER          PIC ZZZ9.
009900     05  FILLER                  PIC X(01) VALUE SPACE.
010000     05  RJ-REASON               PIC X(41) VALUE SPACES.
010100     05  FILLER                  PIC X(33) VALUE SPACES.
010200*
010300 01  RPT-TOTAL-LINE.
010400     05  FILLER                  PIC X(10) VALUE SPACES.
010500     05  FILLER                  PIC X(01) VALUE SPACE.
010600     05  FILLER                  PIC X(16) VALUE
010700         '--- ORDER TOTAL '.
010800     05  FILLER                  PIC X(63) VALUE ALL '-'.
010900*
011000 01  RPT-TOTAL-DETAIL.
011100     05  FILLER                  PIC X(10) VALUE SPACES.
011200     05  FILLER                  PIC X(01) VALUE SPACE.
011300     05  FILLER                  PIC X(07) VALUE 'LINES: '.
011400     05  RT-LINE-COUNT           PIC ZZ9.
011500     05  FILLER                  PIC X(07) VALUE '   QTY:'.
011600     05  RT-TOTAL-QUANTITY       PIC ZZZZ9.
011700     05  FILLER                  PIC X(13) VALUE
011800         '   PREP-MIN:'.
011900     05  RT-PREP-MINUTES         PIC ZZZZ9.
012000     05  FILLER                  PIC X(10) VALUE '   TOTAL:'.
012100     05  RT-TOTAL-AMOUNT         PIC ZZ,ZZZ,ZZZ.99.
012200     05  FILLER                  PIC X(16) VALUE SPACES.
012300*
012400 01  RPT-GRAND-TOTAL-LINE.
012500     05  FILLER                  PIC X(18) VALUE
012600         'ORDERS PROCESSED: '.
012700     05  RG-ORDER-COUNT          PIC ZZZZ9.
012800     05  FILLER                  PIC X(20) VALUE
012900         '   GRAND TOTAL AMT: '.
013000     05  RG-GRAND-TOTAL          PIC ZZ,ZZZ,ZZZ.99.
013100     05  FILLER                  PIC X(34) VALUE SPACES.
013200*
013300*----------------------------------------------------------------
013400*   ALTERNATE VIEW OF THE DETAIL LINE, USED ONLY TO BLANK THE
013500*   WHOLE 90-BYTE PRINT AREA IN ONE MOVE BEFORE BUILDING A
013600*   LINE.
013700*----------------------------------------------------------------
013800 01  RPT-DETAIL-LINE-BLANK REDEFINES RPT-DETAIL-LINE.
013900     05  FILLER                  PIC X(90).
