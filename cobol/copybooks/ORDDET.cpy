000100****************************************************************
000200*                                                              *
000300*   ORDDET -- ORDER ITEM DETAIL TRANSACTION RECORD             *
000400*                                                              *
000500*   ONE RECORD PER ORDER LINE.  INPUT ARRIVES SORTED           *
000600*   ASCENDING BY OI-ORDER-NUMBER THEN OI-LINE-NUMBER - NO      *
000700*   SORT STEP RUNS IN THIS JOB, THE EXTRACT FEEDING US IS      *
000800*   ALREADY IN SEQUENCE.                                       *
000900*                                                              *
001000****************************************************************
001100*    CHANGE LOG
001200*    ----------
001300*    03-11-87  D.HOLLOWAY   ORIGINAL COPY MEMBER                  ORDDET  
001400*    06-14-90  R.OSEI       WIDENED OI-ITEM-NAME 30 TO 40         ORDDET  
001500*                           CHARS, MATCHES MENUTAB SAME DATE
001600*    01-30-92  R.OSEI       ADDED OI-NOTES FREE-TEXT FIELD        ORDDET  
001700*    11-05-98  T.VANCE      Y2K REVIEW - NO DATE FIELDS, NO       ORDDET  
001800*                           CHANGE REQUIRED
001900*    05-02-03  T.VANCE      RECORD GREW TO 111 BYTES WHEN         ORDDET
002000*                           PRICE WAS PACKED (CR-5190);
002100*                           NOMINAL 110 IN THE OLD RUNBOOK IS
002200*                           STALE - LEFT ALONE, RECORD LENGTH
002300*                           IS WHAT IT IS
002400*    02-18-14  P.NWACHUKWU  CONTROL-BREAK TEST IN ORDPRC           ORDDET
002500*                           400-PROCESS-ORDER-ITEM NOW GOES
002600*                           THROUGH OI-KEY-ORDER-NUMBER BELOW
002700*                           AS THIS COPY MEMBER'S COMMENTS
002800*                           ALREADY SAID IT DID.
002900****************************************************************
003000*
003100*----------------------------------------------------------------
003200*   ORDER ITEM DETAIL RECORD LAYOUT  (112 BYTES WITH RESERVE)
003300*----------------------------------------------------------------
003400 01  OI-DETAIL-RECORD.
003500     05  OI-ORDER-NUMBER         PIC X(10).
003600     05  OI-LINE-NUMBER          PIC 9(03).
003700     05  OI-ITEM-CODE            PIC X(10).
003800     05  OI-ITEM-NAME            PIC X(40).
003900     05  OI-UNIT-PRICE           PIC S9(6)V99 COMP-3.
004000     05  OI-QUANTITY             PIC 9(03).
004100     05  OI-NOTES                PIC X(40).
004200     05  FILLER                  PIC X(01).
004300*
004400*----------------------------------------------------------------
004500*   ALTERNATE NUMERIC VIEW OF THE LINE KEY, USED BY THE
004600*   CONTROL-BREAK TEST IN 400-PROCESS-ORDER-ITEM SO THE
004700*   ORDER NUMBER CAN BE COMPARED AS A WHOLE GROUP IN ONE
004800*   MOVE.
004900*----------------------------------------------------------------
005000 01  OI-DETAIL-KEY-VIEW REDEFINES OI-DETAIL-RECORD.
005100     05  OI-KEY-ORDER-NUMBER     PIC X(10).
005200     05  FILLER                  PIC X(102).
