000100****************************************************************
000200*                                                              *
000300*   MENUTAB -- MENU ITEM MASTER RECORD LAYOUT                  *
000400*                                                              *
000500*   USED BY ORDPRC AS THE FD RECORD FOR THE MENU ITEM          *
000600*   MASTER FILE.  THE MENU CATEGORY VALIDATION TABLE IS NOT    *
000700*   CARRIED HERE - IT IS WORKING-STORAGE, NOT FILE DATA, AND   *
000800*   LIVES IN ORDPRC ITSELF.                                    *
000900*                                                              *
001000****************************************************************
001100*    CHANGE LOG
001200*    ----------
001300*    03-11-87  D.HOLLOWAY   ORIGINAL COPY MEMBER FOR MENU FILE    MENUTAB 
001400*    06-14-90  R.OSEI       WIDENED MI-ITEM-NAME 30 TO 40 CHARS   MENUTAB 
001500*    01-30-92  R.OSEI       ADDED MI-AVAILABLE-FLAG               MENUTAB 
001600*    11-05-98  T.VANCE      Y2K REVIEW - NO DATE FIELDS ON        MENUTAB 
001700*                           THIS RECORD, NO CHANGE REQUIRED
001800*    04-18-01  T.VANCE      MOVED MENU-CATEGORY-TABLE OUT TO      MENUTAB 
001900*                           ORDPRC WORKING-STORAGE - NOT FILE
002000*                           DATA, DOES NOT BELONG ON THE FD
002100*                           RECORD MEMBER.  PER CR-4401.
002200****************************************************************
002300*
002400*----------------------------------------------------------------
002500*   MENU ITEM MASTER RECORD LAYOUT  (66 BYTES)
002600*----------------------------------------------------------------
002700 01  MI-MASTER-RECORD.
002800     05  MI-ITEM-CODE            PIC X(10).
002900     05  MI-ITEM-NAME            PIC X(40).
003000     05  MI-CATEGORY-CODE        PIC X(02).
003100     05  MI-UNIT-PRICE           PIC S9(6)V99 COMP-3.
003200     05  MI-PREP-MINUTES         PIC 9(03).
003300     05  MI-AVAILABLE-FLAG       PIC X(01).
003400         88  MI-AVAILABLE             VALUE 'Y'.
003500         88  MI-NOT-AVAILABLE         VALUE 'N'.
003600     05  FILLER                  PIC X(05).
003700*
003800*----------------------------------------------------------------
003900*   ORDER-STATUS TRANSITION TABLE, REFERENCE ONLY ON THIS
004000*   JOB - ORDPRC DOES NOT MAINTAIN STATUS, IT ONLY ENFORCES
004100*   THE RULE THAT AN ORDER WITH ZERO LINES CANNOT BE
004200*   CONFIRMED (SEE 600-WRITE-ORDER-TOTAL).  FULL TABLE KEPT
004300*   HERE FOR WHOEVER BUILDS THE STATUS MAINTENANCE
004400*   TRANSACTION NEXT.
004500*        PENDING   -> CONFIRMED, CANCELLED
004600*        CONFIRMED -> PREPARING, CANCELLED
004700*        PREPARING -> READY, CANCELLED
004800*        READY     -> DELIVERED, CANCELLED
004900*        DELIVERED -> (TERMINAL)  CANCELLED -> (TERMINAL)
005000*----------------------------------------------------------------
