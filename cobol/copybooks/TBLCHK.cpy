000100****************************************************************
000200*                                                              *
000300*   TBLCHK -- TABLE STATUS CHECK RECORD LAYOUT                 *
000400*                                                              *
000500*   USED BY TBLELG AS THE FD RECORD FOR THE DINING-ROOM        *
000600*   TABLE STATUS EXTRACT.                                      *
000700*                                                              *
000800****************************************************************
000900*    CHANGE LOG
001000*    ----------
001100*    07-02-89  J.FEALY      ORIGINAL COPY MEMBER                  TBLCHK  
001200*    11-05-98  T.VANCE      Y2K REVIEW - NO DATE FIELDS, NO       TBLCHK  
001300*                           CHANGE REQUIRED
001400****************************************************************
001500*
001600*----------------------------------------------------------------
001700*   TABLE STATUS CHECK RECORD LAYOUT  (21 BYTES)
001800*----------------------------------------------------------------
001900 01  TC-CHECK-RECORD.
002000     05  TC-TABLE-NUMBER         PIC X(10).
002100     05  TC-CAPACITY             PIC 9(03).
002200     05  TC-STATUS-CODE          PIC X(01).
002300         88  TC-AVAILABLE             VALUE 'A'.
002400         88  TC-OCCUPIED              VALUE 'O'.
002500         88  TC-RESERVED              VALUE 'R'.
002600         88  TC-CLEANING              VALUE 'C'.
002700         88  TC-OUT-OF-SERVICE        VALUE 'X'.
002800     05  TC-PARTY-SIZE           PIC 9(03).
002900     05  FILLER                  PIC X(04).
003000*
003100*----------------------------------------------------------------
003200*   TABLE-STATUS TRANSITION TABLE, REFERENCE ONLY ON THIS
003300*   JOB - CARRIED HERE SO THE NEXT PROGRAMMER WHO WIRES UP
003400*   THE STATUS UPDATE TRANSACTION HAS THE LEGAL MOVES IN ONE
003500*   PLACE.
003600*   A=AVAILABLE O=OCCUPIED R=RESERVED C=CLEANING X=OUT-OF-SVC
003700*        A -> O, R, X          O -> A, C, X
003800*        R -> O, A, X          C -> A, X
003900*        X -> A, C
004000*----------------------------------------------------------------
